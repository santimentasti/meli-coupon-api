000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      cpn0xr2.cpy                                            *
000140*      (C) Copyright Meridian Retail Systems 1988.            *
000150*      All Rights Reserved.                                   *
000160*                                                              *
000170* Element of the Coupon Optimization batch suite               *
000180*               @BANNER_END@                                  *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Record layout for RESULT-FILE, the output of CPN0XCTL. Two
000230* record shapes share this FD, told apart by CPN-RES-REC-TYPE -
000240* the same convention the Catalog Manager dispatcher commarea
000250* uses a leading request-id field to tell its callers what kind
000260* of reply they are looking at.
000270*
000280*    'D' = detail  - one selected item id per row
000290*    'S' = summary - one grand-total row, last row of the group
000300*
000310     01  CPNW-RESULT-DETAIL-REC.
000320         05  CPN-RES-REC-TYPE        PIC X(1) VALUE 'D'.
000330         05  CPN-RES-ITEM-ID         PIC X(11).
000340         05  CPN-RES-TOTAL           PIC S9(9)V99 VALUE 0.
000350         05  FILLER                  PIC X(3).
000360*
000370     01  CPNW-RESULT-SUMMARY-REC REDEFINES CPNW-RESULT-DETAIL-REC.
000380         05  CPN-SUM-REC-TYPE        PIC X(1).
000390         05  CPN-SUM-ITEM-COUNT      PIC 9(4).
000400         05  CPN-SUM-TOTAL           PIC S9(9)V99.
000410         05  FILLER                  PIC X(10).
