000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CPN0XOPT.
000030 AUTHOR.        R L FALLON.
000040 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CTR.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*--------------------------------------------------------------*
000090*                                                              *
000100*      cpn0xopt.cbl                                            *
000110*      (C) Copyright Meridian Retail Systems 1988.             *
000120*      All Rights Reserved.                                    *
000130*                                                               *
000140* Element of the Coupon Optimization batch suite                *
000150*                                                               *
000160*--------------------------------------------------------------*
000170*
000180*    DESCRIPTION
000190*
000200* This program is CALLed by CPN0XCTL, the coupon batch control
000210* program, once per REQUEST-RECORD group. It is given the
000220* candidate item table and the coupon budget for the group and
000230* it works out which items to put in the coupon: as many items
000240* as will fit under the budget, choosing the combination that
000250* spends as much of the budget as possible without going over
000260* it. It never talks to a file directly - all of its input and
000270* output travels through the CPN0XWK work area passed on the
000280* CALL, in the same way the Catalog Manager suite passes its
000290* DFHCOMMAREA between the dispatcher and its worker modules.
000300*
000310* Two selection methods are used depending on how big the
000320* problem is:
000330*
000340*   - a small enough item list and a small enough budget are
000350*     run through an exact knapsack table (2000-RUN-KNAPSACK-DP)
000360*     which is guaranteed to find the best possible combination;
000370*   - anything bigger is run through three quick strategies
000380*     (3000-RUN-GREEDY-OPTIMIZATION) and the best of the three
000390*     is kept. This will not always find the true best answer,
000400*     but it finishes in reasonable time on a big item list.
000410*
000420***************************************************************
000430*     AMENDMENT HISTORY
000440*
000450*      DATE        INIT  REQUEST    DESCRIPTION
000460*      ----------  ----  ---------  --------------------------
000470*      19880304    RLF   CR-1042    Original coupon batch job,
000480*                                   knapsack table + greedy
000490*                                   fallback for oversize runs.
000500*      19880822    RLF   CR-1101    Widened DP cents table
000510*                                   after the housewares dept
000520*                                   coupon run overflowed it.
000530*      19890614    D.OKA CR-1188    Small-combination search
000540*                                   added - greedy alone was
000550*                                   missing cheap 2-3 item fits.
000560*      19901102    RLF   CR-1340    Fixed truncation of the last
000570*                                   cent on odd priced items.
000580*      19920310    J.NAI PRB-0446   Corrected greedy-low tie
000590*                                   handling against greedy-high.
000600*      19940728    D.OKA CR-1615    Item table widened to 500
000610*                                   entries for the seasonal
000620*                                   catalog expansion.
000630*      19970912    RLF   PRB-0812   Backtrace loop no longer
000640*                                   walks past item zero.
000650*      19981102    K.OKF Y2K-0031   Year 2000 date field review -
000660*                                   no 2-digit years stored by
000670*                                   this program, no change made.
000680*      19990219    K.OKF Y2K-0031   Y2K sign-off - see PRB log.
000690*      20010517    J.NAI CR-1902    Small-combination triple
000700*                                   search limit documented and
000710*                                   made a named constant.
000720*
000730***************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.  IBM-370.
000780 OBJECT-COMPUTER.  IBM-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS ALPHA-ITEM-CODE IS 'A' THRU 'Z', '0' THRU '9'
000820     UPSI-0 ON STATUS IS CPN-TRACE-ON
000830            OFF STATUS IS CPN-TRACE-OFF.
000840*
000850 DATA DIVISION.
000860 WORKING-STORAGE SECTION.
000870*----------------------------------------------------------------*
000880* Eyecatcher, matching the debug conventions used on the         *
000890* Catalog Manager and NACCT suites.                              *
000900*----------------------------------------------------------------*
000910 01  WS-DEBUG-DETAILS.
000920     05  FILLER                  PIC X(32)
000930             VALUE 'CPN0XOPT-----WORKING STORAGE  '.
000940     05  WS-TRACE-SWITCH         PIC X(1) VALUE 'N'.
000950         88  WS-TRACE-REQUESTED       VALUE 'Y'.
000960     05  FILLER                  PIC X(20) VALUE SPACES.
000970*
000980*----------------------------------------------------------------*
000990* Request-level validity and algorithm-choice switches.          *
001000*----------------------------------------------------------------*
001010 01  WS-OPT-SWITCHES.
001020     05  WS-REQUEST-VALIDITY     PIC X(1) VALUE 'Y'.
001030         88  CPNW-REQUEST-VALID       VALUE 'Y'.
001040         88  CPNW-REQUEST-INVALID     VALUE 'N'.
001050     05  WS-ALGORITHM-CHOICE     PIC X(1) VALUE 'G'.
001060         88  WS-USE-DP-ALGORITHM      VALUE 'D'.
001070         88  WS-USE-GREEDY-ALGORITHM  VALUE 'G'.
001080     05  FILLER                  PIC X(6) VALUE SPACES.
001090*
001100*----------------------------------------------------------------*
001110* Subscripts and small scratch fields used across the whole      *
001120* procedure division. All counters/subscripts are COMP per       *
001130* shop standard - only money leaving the program stays DISPLAY.  *
001140*----------------------------------------------------------------*
001150 01  WS-COMMON-SUBS.
001160     05  WS-FILTER-READ-SUB      PIC 9(4)   COMP VALUE 0.
001170     05  WS-FILTER-WRITE-SUB     PIC 9(4)   COMP VALUE 0.
001180     05  WS-RES-SUB              PIC 9(4)   COMP VALUE 0.
001185     05  FILLER                  PIC X(4) VALUE SPACES.
001190*
001192*    Sort subscripts shared by every bubble sort in this program -
001194*    77-level, since they are worked by name from several
001196*    unrelated paragraphs rather than belonging to one group.
001198*
001200 77  WS-SORT-OUTER-SUB           PIC 9(4)   COMP VALUE 0.
001205 77  WS-SORT-INNER-SUB           PIC 9(4)   COMP VALUE 0.
001220*
001230*----------------------------------------------------------------*
001240* Knapsack DP working table. The row is held space-optimised     *
001250* (one row in place, updated right-to-left per item) with a      *
001260* companion take-flag table kept for the backtrace step. Sized   *
001270* to CPNW-DP-MAX-CENTS, smaller than the full budget range the   *
001280* algorithm-selection rule nominally allows - see the sizing     *
001290* note at 1300-SELECT-ALGORITHM.                                 *
001300*----------------------------------------------------------------*
001310 01  WS-DP-WORK-AREA.
001320     05  WS-DP-ITEM-SUB          PIC 9(4)   COMP VALUE 0.
001330     05  WS-DP-BUDGET-SUB        PIC 9(7)   COMP VALUE 0.
001340     05  WS-DP-PRICE-PLUS-1      PIC 9(7)   COMP VALUE 0.
001350     05  WS-DP-MAX-SUB           PIC 9(7)   COMP VALUE 0.
001360     05  WS-DP-BACK-I            PIC 9(4)   COMP VALUE 0.
001370     05  WS-DP-BACK-W-SUB        PIC 9(7)   COMP VALUE 0.
001380     05  WS-DP-CANDIDATE         PIC S9(9)  COMP-3 VALUE 0.
001390     05  FILLER                  PIC X(4) VALUE SPACES.
001400*
001410 01  WS-DP-ROW-AREA.
001420     05  WS-DP-CENTS  OCCURS 25001 TIMES
001430                 PIC S9(9) COMP-3.
001440     05  FILLER                  PIC X(4) VALUE SPACES.
001450*
001460 01  WS-DP-ROW-DUMP REDEFINES WS-DP-ROW-AREA.
001470     05  WS-DP-ROW-DUMP-BYTES    PIC X(125009).
001480*
001481 01  WS-DP-TAKE-TABLE.
001482     05  WS-DP-TAKE-ROW  OCCURS 100 TIMES.
001483         10  WS-DP-TAKE-CELL OCCURS 25001 TIMES
001484                 PIC X(1).
001485     05  FILLER              PIC X(4) VALUE SPACES.
001510*
001520*----------------------------------------------------------------*
001530* Greedy work area - a scratch copy of the item table that       *
001540* 3110/3210 sort into descending/ascending price order, plus     *
001550* the running totals kept while walking that sorted copy.        *
001560*----------------------------------------------------------------*
001570 01  WS-GREEDY-WORK.
001580     05  WS-GRD-IDX              PIC 9(4)   COMP VALUE 0.
001590     05  WS-GRD-RUNNING-TOTAL    PIC S9(9)  COMP-3 VALUE 0.
001600     05  WS-GRD-CANDIDATE-SUM    PIC S9(9)  COMP-3 VALUE 0.
001605     05  WS-GRD-CANDIDATE-SUM-X  REDEFINES
001606             WS-GRD-CANDIDATE-SUM    PIC X(5).
001610     05  WS-GRD-SORT-TABLE.
001620         10  WS-GRD-ENTRY OCCURS 500 TIMES.
001630             15  WS-GRD-ITEM-ID       PIC X(11).
001640             15  WS-GRD-ITEM-CENTS    PIC S9(9) COMP-3.
001650     05  FILLER                  PIC X(4) VALUE SPACES.
001710*
001720*----------------------------------------------------------------*
001730* Small-combination search scratch fields (3300).                *
001740*----------------------------------------------------------------*
001750 01  WS-COMBO-WORK.
001760     05  WS-COMBO-N              PIC 9(4)   COMP VALUE 0.
001770     05  WS-COMBO-I              PIC 9(4)   COMP VALUE 0.
001780     05  WS-COMBO-J              PIC 9(4)   COMP VALUE 0.
001790     05  WS-COMBO-K              PIC 9(4)   COMP VALUE 0.
001800     05  WS-COMBO-SUM            PIC S9(9)  COMP-3 VALUE 0.
001810     05  WS-COMBO-BEST-TOTAL     PIC S9(9)  COMP-3 VALUE 0.
001820     05  WS-COMBO-BEST-SIZE      PIC 9(1)   COMP VALUE 0.
001830     05  WS-COMBO-BEST-GROUP.
001835         10  WS-COMBO-BEST-I     PIC 9(4)   COMP VALUE 0.
001840         10  WS-COMBO-BEST-J     PIC 9(4)   COMP VALUE 0.
001850         10  WS-COMBO-BEST-K     PIC 9(4)   COMP VALUE 0.
001855     05  WS-COMBO-BEST-GRP-ALT REDEFINES
001856             WS-COMBO-BEST-GROUP.
001857*        Alternate array view of best-I/J/K used only by
001858*        9800-CLEAR-COMBO-BEST to blank all three in one loop.
001859         10  WS-COMBO-BEST-IJK OCCURS 3 TIMES PIC 9(4) COMP.
001860     05  FILLER                  PIC X(4) VALUE SPACES.
001920*
001930*----------------------------------------------------------------*
001940* One "current strategy" and one "best strategy so far" holding  *
001950* area, filled by each of the three greedy strategies and        *
001960* compared in 3400-KEEP-IF-BETTER.                               *
001970*----------------------------------------------------------------*
001980 01  WS-STRATEGY-RESULTS.
001990     05  WS-STRAT-CUR-TOTAL      PIC S9(9)  COMP-3 VALUE 0.
002000     05  WS-STRAT-CUR-COUNT      PIC 9(4)   COMP VALUE 0.
002010     05  WS-STRAT-CUR-TABLE.
002020         10  WS-STRAT-CUR-ENTRY OCCURS 500 TIMES.
002030             15  WS-STRAT-CUR-ITEM-ID    PIC X(11).
002040             15  WS-STRAT-CUR-ITEM-PRICE PIC S9(9)V99.
002050     05  WS-STRAT-BEST-TOTAL     PIC S9(9)  COMP-3 VALUE 0.
002060     05  WS-STRAT-BEST-COUNT     PIC 9(4)   COMP VALUE 0.
002070     05  WS-STRAT-BEST-TABLE.
002080         10  WS-STRAT-BEST-ENTRY OCCURS 500 TIMES.
002090             15  WS-STRAT-BEST-ITEM-ID   PIC X(11).
002100             15  WS-STRAT-BEST-ITEM-PRICE PIC S9(9)V99.
002110     05  FILLER                  PIC X(4) VALUE SPACES.
002120*
002130*----------------------------------------------------------------*
002140* Sort-selected-ids scratch (2900, DP path only).                *
002150*----------------------------------------------------------------*
002160 01  WS-SORT-WORK.
002170     05  WS-SORT-HOLD-ID         PIC X(11).
002180     05  WS-SORT-HOLD-PRICE      PIC S9(9)V99.
002190     05  WS-SORT-SWAPPED-SW      PIC X(1) VALUE 'N'.
002200         88  WS-SORT-A-SWAP-HAPPENED  VALUE 'Y'.
002210     05  FILLER                  PIC X(6) VALUE SPACES.
002220*
002230*----------------------------------------------------------------*
002240* Item lookup scratch used by 4000-COMPUTE-REPORTED-TOTAL is not *
002250* required - the price travels with each selected entry from     *
002260* the point it is chosen, so the total is a plain accumulation.  *
002270*----------------------------------------------------------------*
002280*
002290 LINKAGE SECTION.
002300 01  CPNW-WORK-AREA.
002310     COPY CPN0XWK.
002320*
002330 PROCEDURE DIVISION USING CPNW-WORK-AREA.
002340*
002350 0000-MAINLINE.
002360     PERFORM 1000-VALIDATE-REQUEST.
002370     IF CPNW-REQUEST-INVALID
002380         PERFORM 5000-BUILD-EMPTY-RESULT
002390     ELSE
002400         PERFORM 1100-CONVERT-TO-CENTS
002410         PERFORM 1200-FILTER-ITEMS
002420         IF CPNW-ITEM-COUNT = 0
002430             PERFORM 5000-BUILD-EMPTY-RESULT
002440         ELSE
002450             PERFORM 1300-SELECT-ALGORITHM
002460             IF WS-USE-DP-ALGORITHM
002470                 PERFORM 2000-RUN-KNAPSACK-DP
002480             ELSE
002490                 PERFORM 3000-RUN-GREEDY-OPTIMIZATION
002500             END-IF
002510             PERFORM 4000-COMPUTE-REPORTED-TOTAL
002520         END-IF
002530     END-IF.
002540     GOBACK.
002570*
002580*----------------------------------------------------------------*
002590* BUSINESS RULE 1 - input validation / short circuit.            *
002600*----------------------------------------------------------------*
002610 1000-VALIDATE-REQUEST.
002620     SET CPNW-REQUEST-VALID TO TRUE.
002630     IF CPNW-ITEM-COUNT = 0
002640         SET CPNW-REQUEST-INVALID TO TRUE
002650     END-IF.
002660     IF CPNW-MAX-AMOUNT NOT > 0
002670         SET CPNW-REQUEST-INVALID TO TRUE
002680     END-IF.
002710*
002720*----------------------------------------------------------------*
002730* BUSINESS RULE 2 - convert price/budget to integer cents by     *
002740* truncation. No ROUNDED phrase - fractional cents are dropped,  *
002750* matching the way the coupon engine has always worked.          *
002760*----------------------------------------------------------------*
002770 1100-CONVERT-TO-CENTS.
002780     COMPUTE CPNW-MAX-AMOUNT-CENTS =
002790         CPNW-MAX-AMOUNT * 100.
002800     PERFORM 1110-CONVERT-ITEM-CENTS
002810         VARYING CPNW-ITEM-IDX FROM 1 BY 1
002820         UNTIL CPNW-ITEM-IDX > CPNW-ITEM-COUNT.
002850*
002860 1110-CONVERT-ITEM-CENTS.
002870     COMPUTE CPNW-TAB-ITEM-CENTS(CPNW-ITEM-IDX) =
002880         CPNW-TAB-ITEM-PRICE(CPNW-ITEM-IDX) * 100.
002890*
002900*----------------------------------------------------------------*
002910* Discard items priced at zero/negative or priced above the      *
002920* budget - they can never be part of a feasible coupon. The      *
002930* table is compacted in place so CPNW-ITEM-COUNT always tells    *
002940* both the algorithm-selection rule and the DP/greedy paragraphs *
002950* how many feasible entries actually remain.                     *
002960*----------------------------------------------------------------*
002970 1200-FILTER-ITEMS.
002980     MOVE 1 TO WS-FILTER-WRITE-SUB.
002990     PERFORM 1210-FILTER-CELL
003000         VARYING WS-FILTER-READ-SUB FROM 1 BY 1
003010         UNTIL WS-FILTER-READ-SUB > CPNW-ITEM-COUNT.
003020     COMPUTE CPNW-ITEM-COUNT = WS-FILTER-WRITE-SUB - 1.
003050*
003060 1210-FILTER-CELL.
003070     IF CPNW-TAB-ITEM-CENTS(WS-FILTER-READ-SUB) > 0
003080       AND CPNW-TAB-ITEM-CENTS(WS-FILTER-READ-SUB)
003090               NOT > CPNW-MAX-AMOUNT-CENTS
003100         IF WS-FILTER-WRITE-SUB NOT = WS-FILTER-READ-SUB
003110             MOVE CPNW-ITEM-ENTRY(WS-FILTER-READ-SUB)
003120                 TO CPNW-ITEM-ENTRY(WS-FILTER-WRITE-SUB)
003130         END-IF
003140         ADD 1 TO WS-FILTER-WRITE-SUB
003150     END-IF.
003160*
003170*----------------------------------------------------------------*
003180* BUSINESS RULE 3 - algorithm-selection threshold. The exact     *
003190* thresholds (100 items, 1,000,000 cents) are the same ones the  *
003200* coupon engine has always used to decide the knapsack table is  *
003210* worth building. Because this program's DP table is deliberately*
003220* sized smaller than that (see CPNW-DP-MAX-CENTS in CPN0XWK),    *
003230* a request that passes the first test but is still bigger than  *
003240* the table we actually built falls through to the greedy path - *
003250* the same table-allocation-failure fallback the original coupon *
003260* engine used, just decided here at compile time instead of at   *
003270* run time.                                                      *
003280*----------------------------------------------------------------*
003290 1300-SELECT-ALGORITHM.
003300     SET WS-USE-GREEDY-ALGORITHM TO TRUE.
003310     IF CPNW-ITEM-COUNT NOT > CPNW-DP-MAX-ITEMS
003320       AND CPNW-MAX-AMOUNT-CENTS NOT > 1000000
003330         IF CPNW-MAX-AMOUNT-CENTS NOT > CPNW-DP-MAX-CENTS
003340             SET WS-USE-DP-ALGORITHM TO TRUE
003350         END-IF
003360     END-IF.
003390*
003400*----------------------------------------------------------------*
003410* BUSINESS RULE 4 - exact 0/1 knapsack by dynamic programming.   *
003420* The DP value row is kept space-optimised (one row, updated     *
003430* right-to-left per item so dp[i-1][w-price] is still available  *
003440* when dp[i][w] is computed); the take-flag table stays full     *
003450* size so the selection can be backtraced afterwards.            *
003460*----------------------------------------------------------------*
003470 2000-RUN-KNAPSACK-DP.
003480     PERFORM 2100-DP-INITIALISE-TABLES.
003490     PERFORM 2120-DP-BUILD-ROW
003500         VARYING WS-DP-ITEM-SUB FROM 1 BY 1
003510         UNTIL WS-DP-ITEM-SUB > CPNW-ITEM-COUNT.
003520     PERFORM 2200-DP-BACKTRACE.
003530     PERFORM 2900-SORT-SELECTED-IDS.
003560*
003570 2100-DP-INITIALISE-TABLES.
003580     MOVE 0 TO CPNW-RESULT-COUNT.
003590     COMPUTE WS-DP-MAX-SUB = CPNW-MAX-AMOUNT-CENTS + 1.
003600     INITIALIZE WS-DP-ROW-AREA.
003610     INITIALIZE WS-DP-TAKE-TABLE
003620         REPLACING ALPHANUMERIC DATA BY 'N'.
003630*
003640*    Row zero (no items considered yet) is already all zero
003650*    after INITIALIZE - nothing further to set up here.
003660*
003670 2120-DP-BUILD-ROW.
003680     COMPUTE WS-DP-PRICE-PLUS-1 =
003690         CPNW-TAB-ITEM-CENTS(WS-DP-ITEM-SUB) + 1.
003700     PERFORM 2121-DP-UPDATE-CELL
003710         VARYING WS-DP-BUDGET-SUB FROM WS-DP-MAX-SUB BY -1
003720         UNTIL WS-DP-BUDGET-SUB < WS-DP-PRICE-PLUS-1.
003730*
003740 2121-DP-UPDATE-CELL.
003750     COMPUTE WS-DP-CANDIDATE =
003760         WS-DP-CENTS(WS-DP-BUDGET-SUB
003770             - CPNW-TAB-ITEM-CENTS(WS-DP-ITEM-SUB))
003780         + CPNW-TAB-ITEM-CENTS(WS-DP-ITEM-SUB).
003790     IF WS-DP-CANDIDATE > WS-DP-CENTS(WS-DP-BUDGET-SUB)
003800         MOVE WS-DP-CANDIDATE TO WS-DP-CENTS(WS-DP-BUDGET-SUB)
003810         MOVE 'Y' TO WS-DP-TAKE-CELL(WS-DP-ITEM-SUB,
003820                                     WS-DP-BUDGET-SUB)
003830     END-IF.
003840*
003850*----------------------------------------------------------------*
003860* Backtrace: walk i from the item count down to 1. A 'Y' take    *
003870* flag means item i was part of the best solution at that cell - *
003880* record it and reduce the remaining budget by its price; a 'N'  *
003890* means move on to item i-1 with the budget unchanged. Stops at  *
003900* item zero or when the remaining budget reaches zero.           *
003910*----------------------------------------------------------------*
003920 2200-DP-BACKTRACE.
003930     COMPUTE WS-DP-BACK-W-SUB = CPNW-MAX-AMOUNT-CENTS + 1.
003940     PERFORM 2210-DP-BACKTRACE-STEP
003950         VARYING WS-DP-BACK-I FROM CPNW-ITEM-COUNT BY -1
003960         UNTIL WS-DP-BACK-I < 1
003970            OR WS-DP-BACK-W-SUB < 2.
004000*
004010 2210-DP-BACKTRACE-STEP.
004020     IF WS-DP-TAKE-CELL(WS-DP-BACK-I, WS-DP-BACK-W-SUB) = 'Y'
004030         ADD 1 TO CPNW-RESULT-COUNT
004040         SET CPNW-RESULT-IDX TO CPNW-RESULT-COUNT
004050         MOVE CPNW-TAB-ITEM-ID(WS-DP-BACK-I)
004060             TO CPNW-RES-ITEM-ID(CPNW-RESULT-IDX)
004070         MOVE CPNW-TAB-ITEM-PRICE(WS-DP-BACK-I)
004080             TO CPNW-RES-ITEM-PRICE(CPNW-RESULT-IDX)
004090         SUBTRACT CPNW-TAB-ITEM-CENTS(WS-DP-BACK-I)
004100             FROM WS-DP-BACK-W-SUB
004110     END-IF.
004120*
004130*----------------------------------------------------------------*
004140* BATCH FLOW step 7 - sort the DP path's selected ids ascending, *
004150* alphanumeric, before they are handed back to CPN0XCTL. A plain *
004160* bubble sort is used - the result set is at most 100 entries.   *
004170*----------------------------------------------------------------*
004180 2900-SORT-SELECTED-IDS.
004190     IF CPNW-RESULT-COUNT > 1
004200         MOVE 'Y' TO WS-SORT-SWAPPED-SW
004210         PERFORM 2910-SORT-ONE-PASS
004220             UNTIL NOT WS-SORT-A-SWAP-HAPPENED
004230     END-IF.
004260*
004270 2910-SORT-ONE-PASS.
004280     MOVE 'N' TO WS-SORT-SWAPPED-SW.
004290     PERFORM 2920-SORT-COMPARE-CELL
004300         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
004310         UNTIL WS-SORT-OUTER-SUB > CPNW-RESULT-COUNT - 1.
004320*
004330 2920-SORT-COMPARE-CELL.
004340     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB + 1.
004350     IF CPNW-RES-ITEM-ID(WS-SORT-OUTER-SUB)
004360             > CPNW-RES-ITEM-ID(WS-SORT-INNER-SUB)
004370         MOVE CPNW-RES-ITEM-ID(WS-SORT-OUTER-SUB)
004380             TO WS-SORT-HOLD-ID
004390         MOVE CPNW-RES-ITEM-PRICE(WS-SORT-OUTER-SUB)
004400             TO WS-SORT-HOLD-PRICE
004410         MOVE CPNW-RES-ITEM-ID(WS-SORT-INNER-SUB)
004420             TO CPNW-RES-ITEM-ID(WS-SORT-OUTER-SUB)
004430         MOVE CPNW-RES-ITEM-PRICE(WS-SORT-INNER-SUB)
004440             TO CPNW-RES-ITEM-PRICE(WS-SORT-OUTER-SUB)
004450         MOVE WS-SORT-HOLD-ID
004460             TO CPNW-RES-ITEM-ID(WS-SORT-INNER-SUB)
004470         MOVE WS-SORT-HOLD-PRICE
004480             TO CPNW-RES-ITEM-PRICE(WS-SORT-INNER-SUB)
004490         MOVE 'Y' TO WS-SORT-SWAPPED-SW
004500     END-IF.
004510*
004520*----------------------------------------------------------------*
004530* BUSINESS RULE 5 - greedy optimisation, used whenever the       *
004540* problem is too big for the DP table. Three independent         *
004550* strategies are tried; the best feasible one wins; ties keep    *
004560* whichever strategy was tried first.                            *
004570*----------------------------------------------------------------*
004580 3000-RUN-GREEDY-OPTIMIZATION.
004590     MOVE 0 TO WS-STRAT-BEST-TOTAL WS-STRAT-BEST-COUNT.
004600     PERFORM 3100-GREEDY-HIGH.
004610     PERFORM 3400-KEEP-IF-BETTER.
004620     PERFORM 3200-GREEDY-LOW.
004630     PERFORM 3400-KEEP-IF-BETTER.
004640     PERFORM 3300-SMALL-COMBO-SEARCH.
004650     PERFORM 3400-KEEP-IF-BETTER.
004660     MOVE WS-STRAT-BEST-COUNT TO CPNW-RESULT-COUNT.
004670     PERFORM 3500-COPY-BEST-TO-RESULT
004680         VARYING WS-RES-SUB FROM 1 BY 1
004690         UNTIL WS-RES-SUB > CPNW-RESULT-COUNT.
004720*
004730 3500-COPY-BEST-TO-RESULT.
004740     SET CPNW-RESULT-IDX TO WS-RES-SUB.
004750     MOVE WS-STRAT-BEST-ITEM-ID(WS-RES-SUB)
004760         TO CPNW-RES-ITEM-ID(CPNW-RESULT-IDX).
004770     MOVE WS-STRAT-BEST-ITEM-PRICE(WS-RES-SUB)
004780         TO CPNW-RES-ITEM-PRICE(CPNW-RESULT-IDX).
004790*
004800*----------------------------------------------------------------*
004810* Strategy (a) - Greedy-High: sort by price descending, walk     *
004820* once, first-fit each item that still fits under the budget.    *
004830*----------------------------------------------------------------*
004840 3100-GREEDY-HIGH.
004850     PERFORM 3105-COPY-ITEMS-TO-SORT.
004860     PERFORM 3110-SORT-DESCENDING.
004870     PERFORM 3120-GREEDY-WALK.
004880*
004890 3105-COPY-ITEMS-TO-SORT.
004900     MOVE 0 TO WS-GRD-IDX.
004910     PERFORM 3106-COPY-ONE-ITEM
004920         VARYING WS-GRD-IDX FROM 1 BY 1
004930         UNTIL WS-GRD-IDX > CPNW-ITEM-COUNT.
004940*
004950 3106-COPY-ONE-ITEM.
004960     MOVE CPNW-TAB-ITEM-ID(WS-GRD-IDX)
004970         TO WS-GRD-ITEM-ID(WS-GRD-IDX).
004980     MOVE CPNW-TAB-ITEM-CENTS(WS-GRD-IDX)
004990         TO WS-GRD-ITEM-CENTS(WS-GRD-IDX).
005000*
005010 3110-SORT-DESCENDING.
005020     IF CPNW-ITEM-COUNT > 1
005030         MOVE 'Y' TO WS-SORT-SWAPPED-SW
005040         PERFORM 3111-SORT-DESC-PASS
005050             UNTIL NOT WS-SORT-A-SWAP-HAPPENED
005060     END-IF.
005070*
005080 3111-SORT-DESC-PASS.
005090     MOVE 'N' TO WS-SORT-SWAPPED-SW.
005100     PERFORM 3112-SORT-DESC-CELL
005110         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
005120         UNTIL WS-SORT-OUTER-SUB > CPNW-ITEM-COUNT - 1.
005130*
005140 3112-SORT-DESC-CELL.
005150     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB + 1.
005160     IF WS-GRD-ITEM-CENTS(WS-SORT-OUTER-SUB)
005170             < WS-GRD-ITEM-CENTS(WS-SORT-INNER-SUB)
005180         PERFORM 3113-SWAP-SORT-CELL
005190     END-IF.
005200*
005210 3113-SWAP-SORT-CELL.
005220     MOVE WS-GRD-ITEM-ID(WS-SORT-OUTER-SUB)  TO WS-SORT-HOLD-ID.
005230     MOVE WS-GRD-ITEM-CENTS(WS-SORT-OUTER-SUB)
005240         TO WS-DP-CANDIDATE.
005250     MOVE WS-GRD-ITEM-ID(WS-SORT-INNER-SUB)
005260         TO WS-GRD-ITEM-ID(WS-SORT-OUTER-SUB).
005270     MOVE WS-GRD-ITEM-CENTS(WS-SORT-INNER-SUB)
005280         TO WS-GRD-ITEM-CENTS(WS-SORT-OUTER-SUB).
005290     MOVE WS-SORT-HOLD-ID TO WS-GRD-ITEM-ID(WS-SORT-INNER-SUB).
005300     MOVE WS-DP-CANDIDATE
005310         TO WS-GRD-ITEM-CENTS(WS-SORT-INNER-SUB).
005320     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
005330*
005340*----------------------------------------------------------------*
005350* Strategy (b) - Greedy-Low: sort by price ascending and walk    *
005360* the same first-fit accumulation used by Greedy-High. Computed  *
005370* independently of (a), not as a refinement of it.               *
005380*----------------------------------------------------------------*
005390 3200-GREEDY-LOW.
005400     PERFORM 3105-COPY-ITEMS-TO-SORT.
005410     PERFORM 3210-SORT-ASCENDING.
005420     PERFORM 3120-GREEDY-WALK.
005430*
005440 3210-SORT-ASCENDING.
005450     IF CPNW-ITEM-COUNT > 1
005460         MOVE 'Y' TO WS-SORT-SWAPPED-SW
005470         PERFORM 3211-SORT-ASC-PASS
005480             UNTIL NOT WS-SORT-A-SWAP-HAPPENED
005490     END-IF.
005500*
005510 3211-SORT-ASC-PASS.
005520     MOVE 'N' TO WS-SORT-SWAPPED-SW.
005530     PERFORM 3212-SORT-ASC-CELL
005540         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
005550         UNTIL WS-SORT-OUTER-SUB > CPNW-ITEM-COUNT - 1.
005560*
005570 3212-SORT-ASC-CELL.
005580     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB + 1.
005590     IF WS-GRD-ITEM-CENTS(WS-SORT-OUTER-SUB)
005600             > WS-GRD-ITEM-CENTS(WS-SORT-INNER-SUB)
005610         PERFORM 3113-SWAP-SORT-CELL
005620     END-IF.
005630*
005640*----------------------------------------------------------------*
005650* Shared first-fit walk used by both Greedy-High and Greedy-Low  *
005660* over whichever order WS-GRD-SORT-TABLE currently holds.        *
005670*----------------------------------------------------------------*
005680 3120-GREEDY-WALK.
005690     MOVE 0 TO WS-GRD-RUNNING-TOTAL WS-STRAT-CUR-COUNT.
005700     PERFORM 3121-GREEDY-WALK-CELL
005710         VARYING WS-GRD-IDX FROM 1 BY 1
005720         UNTIL WS-GRD-IDX > CPNW-ITEM-COUNT.
005730     MOVE WS-GRD-RUNNING-TOTAL TO WS-STRAT-CUR-TOTAL.
005740*
005750 3121-GREEDY-WALK-CELL.
005760     COMPUTE WS-GRD-CANDIDATE-SUM =
005770         WS-GRD-RUNNING-TOTAL + WS-GRD-ITEM-CENTS(WS-GRD-IDX).
005780     IF WS-GRD-CANDIDATE-SUM NOT > CPNW-MAX-AMOUNT-CENTS
005790         MOVE WS-GRD-CANDIDATE-SUM TO WS-GRD-RUNNING-TOTAL
005800         ADD 1 TO WS-STRAT-CUR-COUNT
005810         PERFORM 3122-STORE-WALK-PICK
005820     END-IF.
005830*
005840 3122-STORE-WALK-PICK.
005850     MOVE WS-GRD-ITEM-ID(WS-GRD-IDX)
005860         TO WS-STRAT-CUR-ITEM-ID(WS-STRAT-CUR-COUNT).
005870     PERFORM 3123-FIND-ORIGINAL-PRICE.
005880*
005890*----------------------------------------------------------------*
005900* The sorted work table only carries id and cents - the exact    *
005910* decimal price is looked back up from the item table so the     *
005920* final total is always the sum of ORIGINAL decimal prices, not  *
005930* a conversion back from cents (business rule 6).                *
005940*----------------------------------------------------------------*
005950 3123-FIND-ORIGINAL-PRICE.
005960     MOVE CPNW-TAB-ITEM-PRICE(WS-GRD-IDX)
005970         TO WS-STRAT-CUR-ITEM-PRICE(WS-STRAT-CUR-COUNT).
005980*
005990*----------------------------------------------------------------*
006000* Strategy (c) - small-combination search. Looks only at the     *
006010* first min(item-count,15) items, in whatever order they arrived *
006020* in after filtering - no sort is assumed. Every pair is tried,  *
006030* every triple is tried too when that limited set is 8 items or  *
006040* fewer, and every single item is tried. The single best         *
006050* candidate across all of that becomes this strategy's answer.   *
006060*----------------------------------------------------------------*
006070 3300-SMALL-COMBO-SEARCH.
006080     PERFORM 3305-SET-COMBO-SIZE THRU 9800-CLEAR-COMBO-BEST-EXIT.
006100     PERFORM 3310-CHECK-PAIR-CELL
006110         VARYING WS-COMBO-I FROM 1 BY 1
006120             UNTIL WS-COMBO-I > WS-COMBO-N
006130         AFTER WS-COMBO-J FROM 1 BY 1
006140             UNTIL WS-COMBO-J > WS-COMBO-N.
006150     IF WS-COMBO-N NOT > CPNW-COMBO-TRIPLE-LIMIT
006160         PERFORM 3320-CHECK-TRIPLE-CELL
006170             VARYING WS-COMBO-I FROM 1 BY 1
006180                 UNTIL WS-COMBO-I > WS-COMBO-N
006190             AFTER WS-COMBO-J FROM 1 BY 1
006200                 UNTIL WS-COMBO-J > WS-COMBO-N
006210             AFTER WS-COMBO-K FROM 1 BY 1
006220                 UNTIL WS-COMBO-K > WS-COMBO-N
006230     END-IF.
006240     PERFORM 3330-CHECK-SINGLE-CELL
006250         VARYING WS-COMBO-I FROM 1 BY 1
006260         UNTIL WS-COMBO-I > WS-COMBO-N.
006270     PERFORM 3340-MATERIALISE-COMBO-BEST.
006272*
006274*    Cap the working set at CPNW-COMBO-MAX-ITEMS, then blank the
006276*    best-so-far holder - always run as one THRU range from
006278*    3300-SMALL-COMBO-SEARCH, the two paragraphs falling straight
006280*    through with nothing between them to branch around.
006290 3305-SET-COMBO-SIZE.
006300     IF CPNW-ITEM-COUNT > CPNW-COMBO-MAX-ITEMS
006310         MOVE CPNW-COMBO-MAX-ITEMS TO WS-COMBO-N
006320     ELSE
006330         MOVE CPNW-ITEM-COUNT TO WS-COMBO-N
006340     END-IF.
006350*
006360 9800-CLEAR-COMBO-BEST.
006370     MOVE 0 TO WS-COMBO-BEST-TOTAL WS-COMBO-BEST-SIZE.
006380     PERFORM 9810-CLEAR-COMBO-BEST-CELL
006390         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
006400         UNTIL WS-SORT-OUTER-SUB > 3.
006405*
006407 9800-CLEAR-COMBO-BEST-EXIT.
006408     EXIT.
006410*
006420 9810-CLEAR-COMBO-BEST-CELL.
006430     MOVE 0 TO WS-COMBO-BEST-IJK(WS-SORT-OUTER-SUB).
006440*
006450 3310-CHECK-PAIR-CELL.
006460     IF WS-COMBO-J > WS-COMBO-I
006470         COMPUTE WS-COMBO-SUM =
006480             CPNW-TAB-ITEM-CENTS(WS-COMBO-I)
006490             + CPNW-TAB-ITEM-CENTS(WS-COMBO-J)
006500         IF WS-COMBO-SUM NOT > CPNW-MAX-AMOUNT-CENTS
006510           AND WS-COMBO-SUM > WS-COMBO-BEST-TOTAL
006520             MOVE WS-COMBO-SUM TO WS-COMBO-BEST-TOTAL
006530             MOVE 2 TO WS-COMBO-BEST-SIZE
006540             MOVE WS-COMBO-I TO WS-COMBO-BEST-I
006550             MOVE WS-COMBO-J TO WS-COMBO-BEST-J
006560             MOVE 0 TO WS-COMBO-BEST-K
006570         END-IF
006580     END-IF.
006590*
006600 3320-CHECK-TRIPLE-CELL.
006610     IF WS-COMBO-J > WS-COMBO-I AND WS-COMBO-K > WS-COMBO-J
006620         COMPUTE WS-COMBO-SUM =
006630             CPNW-TAB-ITEM-CENTS(WS-COMBO-I)
006640             + CPNW-TAB-ITEM-CENTS(WS-COMBO-J)
006650             + CPNW-TAB-ITEM-CENTS(WS-COMBO-K)
006660         IF WS-COMBO-SUM NOT > CPNW-MAX-AMOUNT-CENTS
006670           AND WS-COMBO-SUM > WS-COMBO-BEST-TOTAL
006680             MOVE WS-COMBO-SUM TO WS-COMBO-BEST-TOTAL
006690             MOVE 3 TO WS-COMBO-BEST-SIZE
006700             MOVE WS-COMBO-I TO WS-COMBO-BEST-I
006710             MOVE WS-COMBO-J TO WS-COMBO-BEST-J
006720             MOVE WS-COMBO-K TO WS-COMBO-BEST-K
006730         END-IF
006740     END-IF.
006750*
006760 3330-CHECK-SINGLE-CELL.
006770     IF CPNW-TAB-ITEM-CENTS(WS-COMBO-I)
006780             NOT > CPNW-MAX-AMOUNT-CENTS
006790       AND CPNW-TAB-ITEM-CENTS(WS-COMBO-I) > WS-COMBO-BEST-TOTAL
006800         MOVE CPNW-TAB-ITEM-CENTS(WS-COMBO-I)
006810             TO WS-COMBO-BEST-TOTAL
006820         MOVE 1 TO WS-COMBO-BEST-SIZE
006830         MOVE WS-COMBO-I TO WS-COMBO-BEST-I
006840         MOVE 0 TO WS-COMBO-BEST-J WS-COMBO-BEST-K
006850     END-IF.
006860*
006870*----------------------------------------------------------------*
006880* Turn the best pair/triple/single found above into this         *
006890* strategy's current-result table. Size zero means nothing       *
006900* feasible was found - the current result stays empty.           *
006910*----------------------------------------------------------------*
006920 3340-MATERIALISE-COMBO-BEST.
006930     MOVE 0 TO WS-STRAT-CUR-COUNT WS-STRAT-CUR-TOTAL.
006940     IF WS-COMBO-BEST-SIZE NOT = 0
006950         MOVE WS-COMBO-BEST-TOTAL TO WS-STRAT-CUR-TOTAL
006960         PERFORM 3341-COMBO-PICK-ONE
006970         IF WS-COMBO-BEST-SIZE > 1
006980             MOVE WS-COMBO-BEST-J TO WS-COMBO-I
006990             PERFORM 3341-COMBO-PICK-ONE
007000         END-IF
007010         IF WS-COMBO-BEST-SIZE > 2
007020             MOVE WS-COMBO-BEST-K TO WS-COMBO-I
007030             PERFORM 3341-COMBO-PICK-ONE
007040         END-IF
007050     END-IF.
007060*
007070 3341-COMBO-PICK-ONE.
007080     ADD 1 TO WS-STRAT-CUR-COUNT.
007090     MOVE CPNW-TAB-ITEM-ID(WS-COMBO-I)
007100         TO WS-STRAT-CUR-ITEM-ID(WS-STRAT-CUR-COUNT).
007110     MOVE CPNW-TAB-ITEM-PRICE(WS-COMBO-I)
007120         TO WS-STRAT-CUR-ITEM-PRICE(WS-STRAT-CUR-COUNT).
007130*
007140*----------------------------------------------------------------*
007150* Keep the current strategy's result only if it strictly beats   *
007160* the best kept so far - a tie leaves the earlier strategy in    *
007170* place, per business rule 5.                                    *
007180*----------------------------------------------------------------*
007190 3400-KEEP-IF-BETTER.
007200     IF WS-STRAT-CUR-TOTAL > WS-STRAT-BEST-TOTAL
007210         MOVE WS-STRAT-CUR-TOTAL TO WS-STRAT-BEST-TOTAL
007220         MOVE WS-STRAT-CUR-COUNT TO WS-STRAT-BEST-COUNT
007230         MOVE WS-STRAT-CUR-TABLE TO WS-STRAT-BEST-TABLE
007240     END-IF.
007250*
007260*----------------------------------------------------------------*
007270* BUSINESS RULE 6 / BATCH FLOW step 8 - the reported total is    *
007280* the sum of the ORIGINAL decimal prices of the selected items,  *
007290* not a conversion of the cents total used to pick them. Each    *
007300* result entry has been carrying its own decimal price since the *
007310* moment it was chosen, so this is a plain accumulation.         *
007320*----------------------------------------------------------------*
007330 4000-COMPUTE-REPORTED-TOTAL.
007340     MOVE 0 TO CPNW-RESULT-TOTAL.
007350     PERFORM 4100-ADD-SELECTED-PRICE
007360         VARYING WS-RES-SUB FROM 1 BY 1
007370         UNTIL WS-RES-SUB > CPNW-RESULT-COUNT.
007400*
007410 4100-ADD-SELECTED-PRICE.
007420     SET CPNW-RESULT-IDX TO WS-RES-SUB.
007430     ADD CPNW-RES-ITEM-PRICE(CPNW-RESULT-IDX)
007440         TO CPNW-RESULT-TOTAL.
007450*
007460*----------------------------------------------------------------*
007470* Empty-selection short circuit (business rule 1) - used both    *
007480* when the request itself is invalid and when nothing survives   *
007490* filtering.                                                     *
007500*----------------------------------------------------------------*
007510 5000-BUILD-EMPTY-RESULT.
007520     MOVE 0 TO CPNW-RESULT-COUNT.
007530     MOVE 0 TO CPNW-RESULT-TOTAL.
