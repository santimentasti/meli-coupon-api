000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      cpn0xwk.cpy                                            *
000140*      (C) Copyright Meridian Retail Systems 1988.            *
000150*      All Rights Reserved.                                   *
000160*                                                              *
000170* Element of the Coupon Optimization batch suite               *
000180*               @BANNER_END@                                  *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* The item table, the cents-conversion work fields and the
000230* knapsack/greedy scratch areas shared between the control
000240* program (CPN0XCTL) and the optimizer (CPN0XOPT) are placed
000250* in this copy book as a matter of convenience, and to make
000260* sure both programs agree on the same layout without having
000270* to keep two hand-typed copies in step.
000280*
000290*    Static table-sizing limits used by the CPN0XOPT knapsack,
000300*    greedy and combination-search paragraphs.
000305*
000310     05  CPNW-ITEM-MAX-TABLE         PIC 9(4)  COMP VALUE 500.
000320     05  CPNW-DP-MAX-ITEMS           PIC 9(4)  COMP VALUE 100.
000330     05  CPNW-DP-MAX-CENTS           PIC 9(7)  COMP
000340                                     VALUE 25000.
000350     05  CPNW-COMBO-MAX-ITEMS        PIC 9(4)  COMP VALUE 15.
000360     05  CPNW-COMBO-TRIPLE-LIMIT     PIC 9(4)  COMP VALUE 8.
000370*
000380*    The candidate item list for the request currently being
000390*    optimized. Loaded by CPN0XCTL, consumed by CPN0XOPT.
000400*
000410     05  CPNW-ITEM-COUNT             PIC 9(4)  COMP VALUE 0.
000420     05  CPNW-ITEM-TABLE.
000430         10  CPNW-ITEM-ENTRY OCCURS 500 TIMES
000440                 INDEXED BY CPNW-ITEM-IDX.
000450             15  CPNW-TAB-ITEM-ID    PIC X(11).
000460             15  CPNW-TAB-ITEM-PRICE PIC S9(9)V99.
000470             15  CPNW-TAB-ITEM-CENTS PIC S9(9) COMP-3.
000510             15  FILLER              PIC X(5).
000520*
000530*    Budget work fields (decimal and cents forms)
000540*
000550     05  CPNW-MAX-AMOUNT             PIC S9(9)V99 VALUE 0.
000560     05  CPNW-MAX-AMOUNT-CENTS       PIC S9(9)  COMP-3 VALUE 0.
000570*
000580*    Result work fields returned by CPN0XOPT to CPN0XCTL
000590*
000600     05  CPNW-RESULT-COUNT           PIC 9(4)  COMP VALUE 0.
000610     05  CPNW-RESULT-TABLE.
000620         10  CPNW-RESULT-ENTRY OCCURS 500 TIMES
000630                 INDEXED BY CPNW-RESULT-IDX.
000640             15  CPNW-RES-ITEM-ID    PIC X(11).
000641             15  CPNW-RES-ITEM-PRICE PIC S9(9)V99.
000650             15  FILLER              PIC X(4).
000660     05  CPNW-RESULT-TOTAL           PIC S9(9)V99 VALUE 0.
000670*
000680*    Switches used while a request group is being loaded/
000690*    optimized
000700*
000710     05  CPNW-SWITCHES.
000720         10  CPNW-SW-EOF-REQUEST     PIC X(1)  VALUE 'N'.
000730             88  CPNW-EOF-REQUEST          VALUE 'Y'.
000740             88  CPNW-NOT-EOF-REQUEST      VALUE 'N'.
000750         10  CPNW-SW-EOF-ITEM        PIC X(1)  VALUE 'N'.
000760             88  CPNW-EOF-ITEM             VALUE 'Y'.
000770             88  CPNW-NOT-EOF-ITEM         VALUE 'N'.
000780         10  CPNW-SW-TABLE-OVERFLOW  PIC X(1)  VALUE 'N'.
000790             88  CPNW-TABLE-OVERFLOWED     VALUE 'Y'.
000800*
000810     05  FILLER                      PIC X(6) VALUE SPACES.
