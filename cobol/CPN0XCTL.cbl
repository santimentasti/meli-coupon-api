000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CPN0XCTL.
000030 AUTHOR.        D M OKAMURA.
000040 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CTR.
000050 DATE-WRITTEN.  MARCH 1988.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*--------------------------------------------------------------*
000090*                                                              *
000100*      cpn0xctl.cbl                                            *
000110*      (C) Copyright Meridian Retail Systems 1988.             *
000120*      All Rights Reserved.                                    *
000130*                                                               *
000140* Element of the Coupon Optimization batch suite                *
000150*                                                               *
000160*--------------------------------------------------------------*
000170*
000180*    DESCRIPTION
000190*
000200* Nightly batch driver for the coupon coupon-optimization run.
000210* Reads REQUEST-FILE, one header record per coupon request, each
000220* header followed on ITEM-FILE by REQ-ITEM-COUNT candidate item
000230* records for that request - the same header-plus-detail grouping
000240* the order entry extract has always used. For each request group
000250* this program loads the candidate items into the shared work
000260* area, CALLs CPN0XOPT to pick the best-fitting combination of
000270* items under the request's budget, and writes the chosen items
000280* (plus a grand-total summary row) to RESULT-FILE. A simple
000290* end-of-job control total is displayed once every request on
000300* REQUEST-FILE has been processed.
000310*
000320***************************************************************
000330*     AMENDMENT HISTORY
000340*
000350*      DATE        INIT  REQUEST    DESCRIPTION
000360*      ----------  ----  ---------  --------------------------
000370*      19880304    RLF   CR-1042    Original coupon batch job -
000380*                                   control program driving the
000390*                                   CPN0XOPT optimizer.
000400*      19880822    RLF   CR-1101    Item table overflow warning
000410*                                   added after housewares run.
000420*      19891130    D.OKA CR-1220    End-of-job control totals
000430*                                   added at the auditor's
000440*                                   request.
000450*      19930517    J.NAI PRB-0501   REQUEST-FILE and ITEM-FILE
000460*                                   getting out of step no
000470*                                   longer abends the run - now
000480*                                   reported and the group is
000490*                                   skipped.
000500*      19940728    D.OKA CR-1615    Item table widened to 500
000510*                                   entries for the seasonal
000520*                                   catalog expansion.
000530*      19981102    K.OKF Y2K-0031   Year 2000 date field review -
000540*                                   no 2-digit years stored by
000550*                                   this program, no change made.
000560*      19990219    K.OKF Y2K-0031   Y2K sign-off - see PRB log.
000570*      20010517    J.NAI CR-1902    Job-summary DISPLAY line
000580*                                   format tidied up for the
000590*                                   new operator run-book.
000600*
000610***************************************************************
000620*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.  IBM-370.
000660 OBJECT-COMPUTER.  IBM-370.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS ALPHA-ITEM-CODE IS 'A' THRU 'Z', '0' THRU '9'
000700     UPSI-0 ON STATUS IS CPN-TRACE-ON
000710            OFF STATUS IS CPN-TRACE-OFF.
000720*
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT REQUEST-FILE   ASSIGN TO CPNREQF
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-REQUEST-STATUS.
000780     SELECT ITEM-FILE      ASSIGN TO CPNITMF
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-ITEM-STATUS.
000810     SELECT RESULT-FILE    ASSIGN TO CPNRESF
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WS-RESULT-STATUS.
000840*
000850 DATA DIVISION.
000860 FILE SECTION.
000870*
000880 FD  REQUEST-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS REQUEST-FILE-REC.
000920 01  REQUEST-FILE-REC            PIC X(24).
000930*
000940 FD  ITEM-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     DATA RECORD IS ITEM-FILE-REC.
000980 01  ITEM-FILE-REC               PIC X(23).
000990*
001000 FD  RESULT-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     DATA RECORD IS RESULT-FILE-REC.
001040 01  RESULT-FILE-REC             PIC X(26).
001050*
001060 WORKING-STORAGE SECTION.
001070*----------------------------------------------------------------*
001080* Eyecatcher, matching the debug conventions used on the         *
001090* Catalog Manager and NACCT suites.                              *
001100*----------------------------------------------------------------*
001110 01  WS-DEBUG-DETAILS.
001120     05  FILLER                  PIC X(32)
001130             VALUE 'CPN0XCTL-----WORKING STORAGE  '.
001140     05  WS-TRACE-SWITCH         PIC X(1) VALUE 'N'.
001150         88  WS-TRACE-REQUESTED       VALUE 'Y'.
001160     05  FILLER                  PIC X(20) VALUE SPACES.
001170*
001180*----------------------------------------------------------------*
001190* File status fields, one per file, checked after every OPEN/    *
001200* CLOSE/READ/WRITE the way the ADLAB batch demos do.             *
001210*----------------------------------------------------------------*
001220 01  WS-FILE-STATUSES.
001230     05  WS-REQUEST-STATUS       PIC X(2) VALUE '00'.
001240         88  WS-REQUEST-STATUS-OK     VALUE '00'.
001250         88  WS-REQUEST-STATUS-EOF    VALUE '10'.
001260     05  WS-ITEM-STATUS          PIC X(2) VALUE '00'.
001270         88  WS-ITEM-STATUS-OK        VALUE '00'.
001280         88  WS-ITEM-STATUS-EOF       VALUE '10'.
001290     05  WS-RESULT-STATUS        PIC X(2) VALUE '00'.
001300         88  WS-RESULT-STATUS-OK      VALUE '00'.
001310     05  FILLER                  PIC X(6) VALUE SPACES.
001320*
001330*----------------------------------------------------------------*
001340* The shared knapsack/greedy work area, owned by this program    *
001350* and passed by reference to CPN0XOPT on every CALL.             *
001360*----------------------------------------------------------------*
001370 01  CPNW-WORK-AREA.
001380     COPY CPN0XWK.
001390*
001400*----------------------------------------------------------------*
001410* Record layouts for the two input files (see CPN0XR1). Both     *
001420* records are filled by READ ... INTO from the generic FD        *
001430* buffers declared above - the ADLAB read-loop convention.       *
001440*----------------------------------------------------------------*
001450     COPY CPN0XR1.
001460*
001470 01  WS-ITEM-REC-DUMP REDEFINES CPNW-ITEM-REC.
001480*    Raw byte view of the last item detail record read, used
001490*    only by 2290-REPORT-BAD-DETAIL when a group runs short.
001500     05  WS-ITEM-REC-DUMP-BYTES  PIC X(23).
001510*
001520*----------------------------------------------------------------*
001530* Record layouts for RESULT-FILE (see CPN0XR2). The REDEFINES    *
001540* between the detail and summary shapes comes with the copybook. *
001550*----------------------------------------------------------------*
001560     COPY CPN0XR2.
001570*
001580*----------------------------------------------------------------*
001590* Working subscripts for this program - 77-level, the ADLAB      *
001600* batch demos' habit for a standalone scratch counter that does  *
001610* not belong inside any of the copybook-supplied group records.  *
001620*----------------------------------------------------------------*
001630 77  WS-LOAD-SUB                 PIC 9(4)   COMP VALUE 0.
001635 77  WS-WRITE-SUB                PIC 9(4)   COMP VALUE 0.
001670*
001680*----------------------------------------------------------------*
001690* End-of-job control totals (BATCH FLOW step 10) - a batch       *
001700* convention, not present in the original on-line calculation,   *
001710* added here the same way every nightly extract on this shop's   *
001720* schedule reports what it did.                                  *
001730*----------------------------------------------------------------*
001740 01  WS-JOB-TOTALS.
001750     05  WS-JOB-REQUESTS-READ    PIC S9(7)  COMP-3 VALUE 0.
001760     05  WS-JOB-REQUESTS-SKIPPED PIC S9(7)  COMP-3 VALUE 0.
001770     05  WS-JOB-ITEMS-SELECTED   PIC S9(7)  COMP-3 VALUE 0.
001780     05  WS-JOB-GRAND-TOTAL      PIC S9(9)V99 VALUE 0.
001790     05  FILLER                  PIC X(4) VALUE SPACES.
001800*
001810 01  WS-JOB-TOTALS-RAW REDEFINES WS-JOB-TOTALS.
001820*    Raw byte view of the totals block, for the operator to
001830*    HEXDUMP a run whose totals look wrong - the same debug
001840*    habit as the WS-DEBUG-DETAILS eyecatcher above.
001850     05  FILLER                  PIC X(27).
001860*
001870*----------------------------------------------------------------*
001880* Job-summary report line (REPORTS map - DISPLAY only, no        *
001890* printed report required for this suite).                       *
001900*----------------------------------------------------------------*
001910 01  WS-JOB-SUMMARY-LINE.
001920     05  FILLER                  PIC X(16)
001930             VALUE 'CPN0XCTL TOTALS-'.
001940     05  FILLER                  PIC X(11) VALUE ' REQUESTS='.
001950     05  WS-SUM-REQUESTS-ED      PIC ZZZ,ZZ9.
001960     05  FILLER                  PIC X(8) VALUE ' ITEMS='.
001970     05  WS-SUM-ITEMS-ED         PIC ZZZ,ZZ9.
001980     05  FILLER                  PIC X(8) VALUE ' TOTAL='.
001990     05  WS-SUM-TOTAL-ED         PIC ZZZ,ZZZ,ZZ9.99.
002000     05  FILLER                  PIC X(4) VALUE SPACES.
002010*
002020 PROCEDURE DIVISION.
002030*
002040 0000-MAINLINE.
002050     PERFORM 1000-INITIALIZE.
002060     PERFORM 9000-PROCESS-ONE-REQUEST
002070         UNTIL WS-REQUEST-STATUS-EOF.
002080     PERFORM 8000-END-OF-JOB THRU 8100-DISPLAY-JOB-SUMMARY-EXIT.
002090     STOP RUN.
002100*
002110*----------------------------------------------------------------*
002120* Open the three files and prime the read-ahead on REQUEST-FILE, *
002130* the same "prime then loop on the flag" shape ATCDEMO uses.     *
002140*----------------------------------------------------------------*
002150 1000-INITIALIZE.
002160     MOVE 0 TO WS-JOB-REQUESTS-READ.
002170     MOVE 0 TO WS-JOB-REQUESTS-SKIPPED.
002180     MOVE 0 TO WS-JOB-ITEMS-SELECTED.
002190     MOVE 0 TO WS-JOB-GRAND-TOTAL.
002200     OPEN INPUT  REQUEST-FILE.
002210     DISPLAY 'CPN0XCTL - REQUEST-FILE OPEN STATUS = '
002220             WS-REQUEST-STATUS.
002230     OPEN INPUT  ITEM-FILE.
002240     DISPLAY 'CPN0XCTL - ITEM-FILE OPEN STATUS    = '
002250             WS-ITEM-STATUS.
002260     OPEN OUTPUT RESULT-FILE.
002270     DISPLAY 'CPN0XCTL - RESULT-FILE OPEN STATUS  = '
002280             WS-RESULT-STATUS.
002290     PERFORM 2100-READ-REQUEST-HDR.
002320*
002330*----------------------------------------------------------------*
002340* One full pass of BATCH FLOW: load the group, hand it to the    *
002350* optimizer, write its results, roll the totals forward, then    *
002360* read ahead the next header for the loop test in 0000-MAINLINE. *
002370*----------------------------------------------------------------*
002380 9000-PROCESS-ONE-REQUEST.
002390     ADD 1 TO WS-JOB-REQUESTS-READ.
002400     PERFORM 2000-LOAD-REQUEST-GROUP.
002410     CALL 'CPN0XOPT' USING CPNW-WORK-AREA.
002420     PERFORM 7000-WRITE-RESULT-GROUP.
002430     ADD CPNW-RESULT-COUNT   TO WS-JOB-ITEMS-SELECTED.
002440     ADD CPNW-RESULT-TOTAL   TO WS-JOB-GRAND-TOTAL.
002450     PERFORM 2100-READ-REQUEST-HDR.
002480*
002490*----------------------------------------------------------------*
002500* BATCH FLOW step 1 - load the candidate item list for the       *
002510* request header already sitting in CPNW-REQUEST-REC. The item   *
002520* table is capped at CPNW-ITEM-MAX-TABLE entries - a request     *
002530* asking for more than that is truncated below with a warning.   *
002540*----------------------------------------------------------------*
002550 2000-LOAD-REQUEST-GROUP.
002560     MOVE CPN-REQ-MAX-AMOUNT TO CPNW-MAX-AMOUNT.
002570     IF CPN-REQ-ITEM-COUNT > CPNW-ITEM-MAX-TABLE
002580         DISPLAY 'CPN0XCTL - WARNING - REQUEST ITEM COUNT '
002590         DISPLAY '  EXCEEDS TABLE SIZE, TRUNCATED TO 500'
002600         MOVE CPNW-ITEM-MAX-TABLE TO CPNW-ITEM-COUNT
002610     ELSE
002620         MOVE CPN-REQ-ITEM-COUNT TO CPNW-ITEM-COUNT
002630     END-IF.
002640     PERFORM 2200-READ-ITEM-DTL
002650         VARYING WS-LOAD-SUB FROM 1 BY 1
002660         UNTIL WS-LOAD-SUB > CPNW-ITEM-COUNT.
002690*
002700*----------------------------------------------------------------*
002710* Read-ahead of the next REQUEST-FILE header - the read that     *
002720* drives the UNTIL test back in 0000-MAINLINE.                   *
002730*----------------------------------------------------------------*
002740 2100-READ-REQUEST-HDR.
002750     READ REQUEST-FILE INTO CPNW-REQUEST-REC
002760         AT END
002770             SET WS-REQUEST-STATUS-EOF TO TRUE
002780     END-READ.
002810*
002820*----------------------------------------------------------------*
002830* Read one ITEM-FILE detail record into the shared item table.   *
002840* If ITEM-FILE runs out before the header's REQ-ITEM-COUNT is    *
002850* satisfied the two files have gotten out of step - the group is *
002860* reported and closed out short rather than abending the run.    *
002870*----------------------------------------------------------------*
002880 2200-READ-ITEM-DTL.
002890     IF WS-ITEM-STATUS-EOF
002900         PERFORM 2290-REPORT-BAD-DETAIL
002910     ELSE
002920         READ ITEM-FILE INTO CPNW-ITEM-REC
002930             AT END
002940                 SET WS-ITEM-STATUS-EOF TO TRUE
002950                 PERFORM 2290-REPORT-BAD-DETAIL
002960             NOT AT END
002970                 SET CPNW-ITEM-IDX TO WS-LOAD-SUB
002980                 MOVE CPN-ITEM-ID
002990                     TO CPNW-TAB-ITEM-ID(CPNW-ITEM-IDX)
003000                 MOVE CPN-ITEM-PRICE
003010                     TO CPNW-TAB-ITEM-PRICE(CPNW-ITEM-IDX)
003020         END-READ
003030     END-IF.
003040*
003050 2290-REPORT-BAD-DETAIL.
003060     ADD 1 TO WS-JOB-REQUESTS-SKIPPED.
003070     DISPLAY 'CPN0XCTL - WARNING - ITEM-FILE SHORT FOR '
003080     DISPLAY '  CURRENT REQUEST GROUP - GROUP TRUNCATED'.
003090     COMPUTE CPNW-ITEM-COUNT = WS-LOAD-SUB - 1.
003100*
003110*----------------------------------------------------------------*
003120* BATCH FLOW step 9 - write the result group CPN0XOPT built:     *
003130* one detail row per selected item, then the summary row.        *
003140*----------------------------------------------------------------*
003150 7000-WRITE-RESULT-GROUP.
003160     PERFORM 7100-WRITE-RESULT-DETAIL
003170         VARYING WS-WRITE-SUB FROM 1 BY 1
003180         UNTIL WS-WRITE-SUB > CPNW-RESULT-COUNT.
003190     PERFORM 7200-WRITE-RESULT-SUMMARY.
003220*
003230 7100-WRITE-RESULT-DETAIL.
003240     SET CPNW-RESULT-IDX TO WS-WRITE-SUB.
003250     MOVE 'D'                            TO CPN-RES-REC-TYPE.
003260     MOVE CPNW-RES-ITEM-ID(CPNW-RESULT-IDX) TO CPN-RES-ITEM-ID.
003270     MOVE 0                              TO CPN-RES-TOTAL.
003280     WRITE RESULT-FILE-REC FROM CPNW-RESULT-DETAIL-REC.
003290*
003300 7200-WRITE-RESULT-SUMMARY.
003310     MOVE 'S'                  TO CPN-SUM-REC-TYPE.
003320     MOVE CPNW-RESULT-COUNT    TO CPN-SUM-ITEM-COUNT.
003330     MOVE CPNW-RESULT-TOTAL    TO CPN-SUM-TOTAL.
003340     WRITE RESULT-FILE-REC FROM CPNW-RESULT-SUMMARY-REC.
003350*
003360*----------------------------------------------------------------*
003370* BATCH FLOW step 10 - close the files, then fall through into  *
003380* 8100-DISPLAY-JOB-SUMMARY below and display the simple end-of-  *
003390* job control totals this shop expects on every batch run. This  *
003400* pair is PERFORMed as one THRU range from 0000-MAINLINE rather  *
003410* than called paragraph-by-paragraph, the ADLAB read-loop shops' *
003420* own convention for two paragraphs that always run back to back.*
003430*----------------------------------------------------------------*
003440 8000-END-OF-JOB.
003450     CLOSE REQUEST-FILE.
003460     CLOSE ITEM-FILE.
003470     CLOSE RESULT-FILE.
003480*
003490 8100-DISPLAY-JOB-SUMMARY.
003500     MOVE WS-JOB-REQUESTS-READ TO WS-SUM-REQUESTS-ED.
003510     MOVE WS-JOB-ITEMS-SELECTED TO WS-SUM-ITEMS-ED.
003520     MOVE WS-JOB-GRAND-TOTAL   TO WS-SUM-TOTAL-ED.
003530     DISPLAY WS-JOB-SUMMARY-LINE.
003540     IF WS-JOB-REQUESTS-SKIPPED > 0
003550         DISPLAY 'CPN0XCTL - REQUEST GROUPS TRUNCATED = '
003560                 WS-JOB-REQUESTS-SKIPPED
003565     END-IF.
003570*
003575 8100-DISPLAY-JOB-SUMMARY-EXIT.
003580     EXIT.
