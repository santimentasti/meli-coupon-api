000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      cpn0xr1.cpy                                            *
000140*      (C) Copyright Meridian Retail Systems 1988.            *
000150*      All Rights Reserved.                                   *
000160*                                                              *
000170* Element of the Coupon Optimization batch suite               *
000180*               @BANNER_END@                                  *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Record layouts for the two input files read by CPN0XCTL:
000230*
000240*   CPNW-REQUEST-REC  - one header per optimization request,
000250*                       read from REQUEST-FILE.
000260*   CPNW-ITEM-REC     - one candidate catalog item, read from
000270*                       ITEM-FILE. REQ-ITEM-COUNT of these
000280*                       belong to the request whose header was
000290*                       most recently read from REQUEST-FILE.
000300*
000310* Field naming follows the catalog item vocabulary already in
000320* use on the online Catalog Manager (item reference, cost) -
000330* CPN-ITEM-ID/CPN-ITEM-PRICE describe the same kind of catalog
000340* item, but the batch coupon job carries the item id as an
000350* 11-byte alphanumeric merchant code rather than a 4-digit
000360* internal reference number.
000370*
000380     01  CPNW-REQUEST-REC.
000390         05  CPN-REQ-MAX-AMOUNT      PIC S9(9)V99.
000400         05  CPN-REQ-ITEM-COUNT      PIC 9(4).
000410         05  FILLER                  PIC X(9).
000420*
000430     01  CPNW-ITEM-REC.
000440         05  CPN-ITEM-ID             PIC X(11).
000450         05  CPN-ITEM-PRICE          PIC S9(9)V99.
000460         05  FILLER                  PIC X(1).
